000100******************************************************************
000200* IVPF.YRGR03 -- YEARLY GROWTH SCHEDULE RECORD                   *
000300*                                                                *
000400* ONE DETAIL LINE PER YEAR FROM THE INVESTOR'S CURRENT AGE TO    *
000500* RETIREMENT AGE (U3), PLUS A FINAL LINE CARRYING THE            *
000600* RETIREMENT-YEAR TOTALS FOR THE YEARLY REPORT.                 *
000700******************************************************************
000800 01  YEARLY-GROWTH-RESULT.
000900     05  YEARLY-RECORD-TYPE-CD         PIC X(1).
001000         88  YEARLY-RECORD-DETAIL          VALUE 'D'.
001100         88  YEARLY-RECORD-TOTAL           VALUE 'T'.
001200     05  YEAR-NUMBER                   PIC 9(2).
001300     05  INVESTOR-AGE                  PIC 9(3).
001400     05  PROVIDENT-BALANCE-AT          PIC 9(9)V99.
001500     05  PROVIDENT-CONTRIB-AT          PIC 9(9)V99.
001600     05  PROVIDENT-GAIN-AT             PIC S9(9)V99.
001700     05  PERSONAL-BALANCE-AT           PIC 9(9)V99.
001800     05  PERSONAL-CONTRIB-AT           PIC 9(9)V99.
001900     05  PERSONAL-GAIN-AT              PIC S9(9)V99.
002000     05  FILLER                        PIC X(28).
