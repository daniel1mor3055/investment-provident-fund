000100******************************************************************
000200* IVPF.TAXC04 -- TAX BREAKDOWN RESULT RECORD                     *
000300*                                                                *
000400* WRITTEN TWICE PER RUN (U4) -- ONCE FOR THE PROVIDENT FUND,     *
000500* ONCE FOR THE PERSONAL ACCOUNT -- TO BUILD THE TWO-BLOCK TAXRPT *
000600* BREAKDOWN.  ALSO USED AS THE WORKING AREA PASSED AMONG THE     *
000700* TAX PARAGRAPHS IN U2, U4 AND U6.                              *
000800******************************************************************
000900 01  TAX-COMPARISON-RESULT.
001000     05  TAX-CALC-VEHICLE-CD           PIC X(1).
001100         88  TAX-CALC-PROVIDENT            VALUE 'P'.
001200         88  TAX-CALC-PERSONAL             VALUE 'S'.
001300     05  GROSS-BALANCE-AT              PIC 9(9)V99.
001400     05  NOMINAL-CONTRIB-AT            PIC 9(9)V99.
001500     05  INFLATION-ADJ-CONTRIB-AT      PIC 9(9)V99.
001600     05  NOMINAL-GAIN-AT               PIC 9(9)V99.
001700     05  REAL-GAIN-AT                  PIC 9(9)V99.
001800     05  TAX-AMOUNT-AT                 PIC 9(9)V99.
001900     05  NET-BALANCE-AT                PIC 9(9)V99.
002000     05  TAX-TYPE-TEXT                 PIC X(18).
002100     05  FILLER                        PIC X(4).
