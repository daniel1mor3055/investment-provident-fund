000100******************************************************************
000200* IVPF.AGER02 -- AGE COMPARISON RESULT RECORD                    *
000300*                                                                *
000400* ONE DETAIL LINE PER STARTING AGE 18-59 (U2), PLUS FOUR SUMMARY *
000500* LINES (PROVIDENT NET RETURN, PERSONAL NET RETURN, CROSSOVER    *
000600* AGE, WINNER AT CURRENT AGE) WRITTEN TO THE AGECOMP REPORT.     *
000700******************************************************************
000800 01  AGE-COMPARISON-RESULT.
000900     05  AGE-RESULT-TYPE-CD            PIC X(1).
001000         88  AGE-RESULT-DETAIL             VALUE 'D'.
001100         88  AGE-RESULT-SUMMARY            VALUE 'S'.
001200     05  AGE-COMPARISON-DETAIL-LINE.
001300         10  STARTING-AGE              PIC 9(2).
001400         10  INVESTMENT-YEARS          PIC 9(2).
001500         10  PROVIDENT-GROSS-AT        PIC 9(9)V99.
001600         10  PROVIDENT-CONTRIB-AT      PIC 9(9)V99.
001700         10  PROVIDENT-TAX-AT          PIC 9(9)V99.
001800         10  PROVIDENT-NET-AT          PIC 9(9)V99.
001900         10  PERSONAL-GROSS-AT         PIC 9(9)V99.
002000         10  PERSONAL-CONTRIB-AT       PIC 9(9)V99.
002100         10  PERSONAL-TAX-AT           PIC 9(9)V99.
002200         10  PERSONAL-NET-AT           PIC 9(9)V99.
002300         10  NET-DIFFERENCE-AT         PIC S9(9)V99.
002400         10  NET-DIFFERENCE-PCT        PIC S9(4)V99.
002500         10  WINNER-TEXT               PIC X(16).
002600         10  FILLER                    PIC X(24).
002700     05  AGE-COMPARISON-SUMMARY-LINE REDEFINES
002800             AGE-COMPARISON-DETAIL-LINE.
002900         10  SUMMARY-LABEL-TEXT        PIC X(30).
003000         10  PROVIDENT-NET-RETURN-RT   PIC V9(5).
003100         10  PERSONAL-NET-RETURN-RT    PIC V9(5).
003200         10  CROSSOVER-AGE             PIC 9(2).
003300         10  CROSSOVER-NEVER-CD        PIC X(1).
003400             88  CROSSOVER-NEVER-FOUND     VALUE 'Y'.
003500             88  CROSSOVER-WAS-FOUND       VALUE 'N'.
003600         10  WINNER-AT-CURRENT-AGE-TEXT PIC X(16).
003650         10  CONTROL-TOTAL-DIFF-AT     PIC S9(9)V99.
003700         10  FILLER                    PIC X(79).
