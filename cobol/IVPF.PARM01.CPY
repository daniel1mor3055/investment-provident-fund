000100******************************************************************
000200* IVPF.PARM01 -- FUND COMPARISON RUN PARAMETER RECORD            *
000300*                                                                *
000400* ONE RECORD PER RUN.  READ BY FUND-COMPARISON-BATCH AND USED    *
000500* TO DRIVE UNITS U1 THRU U6 (AGE COMPARISON, YEARLY GROWTH,      *
000600* TAX BREAKDOWN, SENSITIVITY MATRIX, MONTHLY WITHDRAWAL).        *
000700* 80 BYTE FIXED RECORD, LINE SEQUENTIAL.                         *
000800******************************************************************
000900 01  FUND-COMPARISON-PARAMETERS.
001000     05  CURRENT-AGE                   PIC 9(2).
001100*        INVESTOR'S AGE AS OF THIS RUN (18-59)
001200     05  RETIREMENT-AGE                PIC 9(2).
001300*        TARGET WITHDRAWAL AGE (60-70)
001400     05  LIFE-EXPECTANCY               PIC 9(3).
001500*        EXPECTED AGE AT DEATH (70-100)
001600     05  ANNUAL-CONTRIBUTION-AT        PIC 9(7)V99.
001700*        ANNUAL CONTRIBUTION, BOTH VEHICLES, IN NIS
001800     05  ANNUAL-CAP-AT                 PIC 9(7)V99.
001900*        LEGAL ANNUAL CAP -- NOT APPLIED IN THE COMPARISON,
002000*        CARRIED FOR REAL-WORLD DEPOSIT LIMIT REPORTING ONLY
002100     05  PROVIDENT-RETURN-RT           PIC V9(5).
002200*        PROVIDENT FUND GROSS ANNUAL RETURN, FRACTION
002300     05  PERSONAL-RETURN-RT            PIC V9(5).
002400*        PERSONAL ACCOUNT GROSS ANNUAL RETURN, FRACTION
002500     05  INFLATION-RT                  PIC V9(5).
002600*        ANNUAL INFLATION RATE, FRACTION
002700     05  PROVIDENT-FEE-RT              PIC V9(5).
002800*        PROVIDENT FUND ANNUAL MANAGEMENT FEE, FRACTION
002900     05  PERSONAL-FEE-RT               PIC V9(5).
003000*        PERSONAL ACCOUNT ANNUAL MANAGEMENT FEE, FRACTION
003100     05  CAP-GAINS-TAX-RT              PIC V9(5).
003200*        CAPITAL GAINS TAX RATE, FRACTION (NORMALLY 0.25000)
003300     05  WITHDRAWAL-MODE-CD            PIC X(1).
003400         88  WITHDRAWAL-MODE-ANNUITY       VALUE 'A'.
003500         88  WITHDRAWAL-MODE-LUMP-SUM      VALUE 'L'.
003600     05  FILLER                        PIC X(24).
