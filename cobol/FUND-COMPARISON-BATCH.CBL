000100******************************************************************
000200* FUND-COMPARISON-BATCH                                         *
000300*                                                                *
000400* PROVIDENT FUND VS. PERSONAL INVESTMENT ACCOUNT COMPARISON      *
000500* FOR THE RETIREMENT PLANNING UNIT.  READS ONE PARAMETER         *
000600* RECORD PER RUN AND PRODUCES FIVE REPORTS -- AGE COMPARISON,    *
000700* YEARLY GROWTH, TAX BREAKDOWN, SENSITIVITY MATRIX AND MONTHLY   *
000800* WITHDRAWAL -- COVERING ALL STARTING AGES 18 THRU 59.  AMOUNTS  *
000900* ARE IN NIS.                                                    *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    FUND-COMPARISON-BATCH.
001300 AUTHOR.        J. KATZ.
001400 INSTALLATION.  ISR-PENSION-SVCS.
001500 DATE-WRITTEN.  03/14/1986.
001600 DATE-COMPILED. 03/14/1986.
001700 SECURITY.      UNCLASSIFIED.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000*                                                                *
002100* 03/14/86  JK    CR-1986-014  ORIGINAL WRITE-UP.  AGE COMPARISON*
002200*                              AND YEARLY GROWTH ONLY.           *
002300* 11/02/87  JK    CR-1987-091  ADDED TAX BREAKDOWN REPORT (U4).  *
002400* 06/19/89  RDS   CR-1989-033  MANAGEMENT FEE FIELDS SPLIT OUT   *
002500*                              PER VEHICLE -- WERE ONE SHARED    *
002600*                              FEE RATE.                         *
002700* 04/05/91  RDS   CR-1991-118  ADDED SENSITIVITY MATRIX (U5).    *
002800* 09/23/93  MHL   CR-1993-077  RESTRUCTURED AGE LOOP TO STOP AT  *
002900*                              FIRST CROSSOVER INSTEAD OF        *
003000*                              SCANNING THE WHOLE TABLE TWICE.   *
003100* 02/11/94  MHL   CR-1994-009  ADDED MONTHLY WITHDRAWAL          *
003200*                              COMPARISON (U6).                  *
003300* 08/30/95  MHL   CR-1995-142  WITHDRAWAL RETURN RATE MOVED TO A *
003400*                              NAMED CONSTANT -- WAS HARD-CODED  *
003500*                              IN THREE PLACES.                  *
003600* 01/08/98  TGB   Y2K-0098     EXPANDED PARAMETER AND DATE-OF-RUN *
003700*                              FIELDS TO 4-DIGIT CENTURY; NO      *
003800*                              2-DIGIT YEAR FIELDS REMAIN.        *
003900* 11/30/99  TGB   Y2K-0098F    Y2K CERTIFICATION RUN CLEAN.        *
004000* 07/17/01  TGB   CR-2001-056  CAPITAL GAINS TAX RATE NOW COMES   *
004100*                              FROM THE PARAMETER RECORD -- WAS   *
004200*                              A COMPILED-IN 20 PERCENT.          *
004300* 03/02/04  NPS   CR-2004-021  LUMP-SUM WITHDRAWAL MODE ADDED TO  *
004400*                              THE PROVIDENT TAX RULE.            *
004500* 10/14/08  NPS   CR-2008-063  PARAMETER RECORD WIDENED TO 80     *
004600*                              BYTES TO CARRY THE ANNUAL CAP.     *
004700* 05/19/15  DCO   CR-2015-009  AGECOMP FOOTER NOW SHOWS THE       *
004800*                              WINNER AT THE INVESTOR'S CURRENT   *
004900*                              AGE, NOT JUST THE CROSSOVER AGE.   *
005000* 02/08/19  DCO   CR-2019-044  SENSITIVITY MATRIX REBUILT AS A    *
005100*                              TRUE 7 X 5 GRID -- FORMER VERSION  *
005200*                              ONLY VARIED THE RETURN RATE.       *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
006100            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PARAMETER-FILE    ASSIGN TO PARMFILE
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT AGE-COMPARISON-FILE ASSIGN TO AGECOMP
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT YEARLY-GROWTH-FILE  ASSIGN TO YEARLY
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT TAX-BREAKDOWN-FILE  ASSIGN TO TAXRPT
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT SENSITIVITY-FILE    ASSIGN TO SENSRPT
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT WITHDRAWAL-FILE     ASSIGN TO WDRAWAL
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  PARAMETER-FILE
008100     RECORD CONTAINS 80 CHARACTERS
008200     RECORDING MODE IS F.
008300     COPY IVPF.PARM01.
008400*
008500 FD  AGE-COMPARISON-FILE
008600     RECORD CONTAINS 150 CHARACTERS
008700     RECORDING MODE IS F.
008800     COPY IVPF.AGER02.
008900*
009000 FD  YEARLY-GROWTH-FILE
009100     RECORD CONTAINS 100 CHARACTERS
009200     RECORDING MODE IS F.
009300     COPY IVPF.YRGR03.
009400*
009500 FD  TAX-BREAKDOWN-FILE
009600     RECORD CONTAINS 100 CHARACTERS
009700     RECORDING MODE IS F.
009800     COPY IVPF.TAXC04.
009900*
010000 FD  SENSITIVITY-FILE
010100     RECORD CONTAINS 100 CHARACTERS
010200     RECORDING MODE IS F.
010300     COPY IVPF.SENS05.
010400*
010500 FD  WITHDRAWAL-FILE
010600     RECORD CONTAINS 150 CHARACTERS
010700     RECORDING MODE IS F.
010800     COPY IVPF.MWDR06.
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200******************************************************************
011300* PROGRAM SWITCHES -- CARRIED AS STANDALONE 77-LEVEL ITEMS, NOT   *
011400* GROUPED UNDER AN 01, SINCE NONE OF THEM IS EVER MOVED OR READ   *
011500* AS A GROUP; EACH IS TESTED AND SET ON ITS OWN.                  *
011600******************************************************************
011700 77  EOF-SWITCH              PIC X         VALUE 'N'.
011800     88  END-OF-PARAMS                         VALUE 'Y'.
011900*        SET BY 200-READ-PARAMETER-RECORD ON THE END-OF-FILE READ;
012000*        DRIVES THE MAINLINE'S PERFORM...UNTIL IN 100-MAIN-PROCESS.
012100 77  CROSSOVER-FOUND-SW      PIC X         VALUE 'N'.
012200     88  CROSSOVER-AGE-LOCATED                 VALUE 'Y'.
012300*        ONCE SET TRUE IN 420, STOPS 420 FROM OVERWRITING THE
012400*        CROSSOVER AGE ON LATER, HIGHER STARTING AGES.
012500 77  TEST-RUN-SWITCH         PIC X         VALUE 'N'.
012600     88  TEST-RUN-REQUESTED                    VALUE 'Y'.
012700     88  PRODUCTION-RUN-REQUESTED               VALUE 'N'.
012800*        REFLECTS UPSI-0 (SEE SPECIAL-NAMES) -- NOT CURRENTLY
012900*        TESTED ANYWHERE IN THE PROCEDURE DIVISION, CARRIED FOR
013000*        OPERATIONS TO FLIP AT JCL TIME WHEN A DRY-RUN IS WANTED.
013100*
013200******************************************************************
013300* NAMED CONSTANTS -- ALSO 77-LEVEL, FOR THE SAME REASON.         *
013400******************************************************************
013500 77  ASSUMED-WITHDRAWAL-RT   PIC V9(5)     VALUE 0.03000.
013600*        THE FLAT RETURN RATE U6 ASSUMES THE BALANCE EARNS DURING
013700*        THE WITHDRAWAL YEARS THEMSELVES (SEE CHANGE LOG, 1995).
013800*        NEITHER VEHICLE'S ACCUMULATION-PHASE RETURN RATE APPLIES
013900*        HERE -- THE PARAMETER RECORD HAS NO WITHDRAWAL-PHASE RATE.
014000*
014100******************************************************************
014200* SUBSCRIPTS, COUNTERS AND RECORD COUNTS -- ALL COMP             *
014300******************************************************************
014400 01  SUBSCRIPTS-AND-COUNTS      COMP.
014500     05  START-AGE              PIC S9(4).
014600*            VARYING INDEX, AGES 18 THRU 59, FOR 420 AND 745.
014700     05  YEARS-TO-RETIRE        PIC S9(4).
014800*            RETIREMENT-AGE MINUS WHATEVER STARTING AGE IS ACTIVE;
014900*            RECOMPUTED FOR EACH PASS THROUGH THE AGE LOOPS.
015000     05  YEAR-NUM               PIC S9(4).
015100*            VARYING INDEX FOR THE YEARLY GROWTH LOOP (520).
015200     05  RETURN-SUB             PIC S9(4).
015300*            VARYING INDEX OVER THE 7 RETURN-RATE GRID POINTS (U5).
015400     05  INFLATION-SUB          PIC S9(4).
015500*            VARYING INDEX OVER THE 5 INFLATION-RATE GRID POINTS.
015600     05  AGE-RECORD-COUNT       PIC S9(8).
015700     05  YEAR-RECORD-COUNT      PIC S9(8).
015800     05  SENS-RECORD-COUNT      PIC S9(8).
015900*            DETAIL-LINE COUNTS, ONE PER OUTPUT FILE; NOT PRINTED
016000*            ANYWHERE YET BUT KEPT FOR THE OPERATOR'S RUN LOG.
016100     05  RUN-COUNT              PIC S9(4).
016200*            COUNTS PARAMETER RECORDS PROCESSED THIS JOB STEP.
016300*
016400******************************************************************
016500* RETURN-RATE AND INFLATION-RATE GRIDS FOR THE SENSITIVITY        *
016600* MATRIX (U5) -- LOADED BY VALUE, READ BACK AS A TABLE.           *
016700******************************************************************
016800 01  RETURN-RATE-VALUES.
016900     05  FILLER                    PIC V9(5)     VALUE 0.04000.
017000     05  FILLER                    PIC V9(5)     VALUE 0.05000.
017100     05  FILLER                    PIC V9(5)     VALUE 0.06000.
017200     05  FILLER                    PIC V9(5)     VALUE 0.07000.
017300     05  FILLER                    PIC V9(5)     VALUE 0.08000.
017400     05  FILLER                    PIC V9(5)     VALUE 0.09000.
017500     05  FILLER                    PIC V9(5)     VALUE 0.10000.
017600 01  RETURN-RATE-TABLE REDEFINES RETURN-RATE-VALUES.
017700     05  RETURN-RATE            PIC V9(5)     OCCURS 7 TIMES.
017800*            4% THRU 10% BY WHOLE POINTS -- THE SEVEN ROWS OF THE
017900*            PRINTED SENSITIVITY MATRIX.
018000*
018100 01  INFLATION-RATE-VALUES.
018200     05  FILLER                    PIC V9(5)     VALUE 0.01000.
018300     05  FILLER                    PIC V9(5)     VALUE 0.02000.
018400     05  FILLER                    PIC V9(5)     VALUE 0.02500.
018500     05  FILLER                    PIC V9(5)     VALUE 0.03000.
018600     05  FILLER                    PIC V9(5)     VALUE 0.04000.
018700 01  INFLATION-RATE-TABLE REDEFINES INFLATION-RATE-VALUES.
018800     05  INFLATION-RATE         PIC V9(5)     OCCURS 5 TIMES.
018900*            1%, 2%, 2.5%, 3%, 4% -- THE FIVE COLUMNS OF THE
019000*            PRINTED SENSITIVITY MATRIX.
019100*
019200******************************************************************
019300* RUN DATE -- CARRIED AS A FOUR-DIGIT-CENTURY GROUP SINCE THE     *
019400* Y2K REMEDIATION (SEE CHANGE LOG, Y2K-0098); REDEFINED AS A      *
019500* SINGLE NUMERIC FIELD FOR DISPLAY ON REPORT HEADINGS.            *
019600******************************************************************
019700 01  RUN-DATE-FULL.
019800     05  RUN-DATE-CCYY          PIC 9(4).
019900     05  RUN-DATE-MM            PIC 9(2).
020000     05  RUN-DATE-DD            PIC 9(2).
020100 01  RUN-DATE-NUMERIC REDEFINES RUN-DATE-FULL.
020200     05  RUN-DATE-8             PIC 9(8).
020300 01  ACCEPT-DATE-AREA.
020400     05  ACCEPT-YY              PIC 9(2).
020500     05  ACCEPT-MM              PIC 9(2).
020600     05  ACCEPT-DD              PIC 9(2).
020700*            RAW 2-DIGIT-YEAR ACCEPT FROM DATE; WINDOWED INTO
020800*            RUN-DATE-CCYY BY 110-OPEN-FILES BEFORE ANY REPORT
020900*            HEADING IS WRITTEN.
021000*
021100******************************************************************
021200* CROSSOVER AGE -- NUMERIC WHEN FOUND, REDEFINED ALPHA SO "NO"    *
021300* CAN BE MOVED OVER IT ON REPORT LINES WHEN NONE WAS FOUND.       *
021400******************************************************************
021500 01  CROSSOVER-DISPLAY-AREA.
021600     05  CROSSOVER-AGE-NUM      PIC 9(2)      VALUE ZERO.
021700 01  CROSSOVER-ALPHA-AREA REDEFINES
021800         CROSSOVER-DISPLAY-AREA.
021900     05  CROSSOVER-AGE-ALPHA    PIC X(2).
022000*
022100******************************************************************
022200* U1 CORE FUNCTIONS -- NET RETURN / ANNUITY FUTURE VALUE WORK     *
022300******************************************************************
022400 01  NET-RETURN-WORK.
022500     05  NR-GROSS-RT            PIC S9V9(6).
022600*            VEHICLE'S GROSS ANNUAL RETURN, BEFORE FEES.
022700     05  NR-FEE-RT              PIC S9V9(6).
022800*            VEHICLE'S ANNUAL MANAGEMENT FEE, AS A FRACTION.
022900     05  NR-RESULT-RT           PIC S9V9(6).
023000*            NET OF FEES -- (1+GROSS)*(1-FEE)-1, NOT GROSS-FEE,
023100*            SO THE FEE IS CHARGED AGAINST THE GROWN BALANCE.
023200*
023300 01  FUTURE-VALUE-WORK.
023400     05  FV-CONTRIB-AT          PIC S9(9)V9(4).
023500     05  FV-RATE                PIC S9V9(8).
023600     05  FV-YEARS               PIC S9(4)     COMP.
023700     05  FV-BASE                PIC S9V9(8).
023800*            1 + FV-RATE, HELD SEPARATELY SO ** CAN RAISE IT.
023900     05  FV-POWER               PIC S9(6)V9(8).
024000*            FV-BASE RAISED TO THE FV-YEARS POWER.
024100     05  FV-RESULT-AT           PIC S9(11)V9(4).
024200*
024300******************************************************************
024400* U1 PROVIDENT / PERSONAL TAX WORK AREA -- SHARED BY U2, U4 AND   *
024500* U5; EACH CALLER LOADS IT, PERFORMS 330 OR 340, AND MOVES THE    *
024600* RESULTS BACK OUT BEFORE THE NEXT CALLER REUSES IT.              *
024700******************************************************************
024800 01  TAX-CALC-WORK.
024900     05  TAX-GROSS-AT           PIC S9(9)V9(4).
025000     05  TAX-CONTRIB-AT         PIC S9(9)V9(4).
025100     05  TAX-INFL-CONTRIB-AT    PIC S9(9)V9(4).
025200     05  TAX-RATE-RT            PIC S9V9(6).
025300     05  TAX-NOM-GAIN-AT        PIC S9(9)V9(4).
025400*            GROSS BALANCE LESS NOMINAL (UN-INFLATION-ADJUSTED)
025500*            CONTRIBUTIONS; FLOORED AT ZERO BY 330 AND 340.
025600     05  TAX-REAL-GAIN-AT       PIC S9(9)V9(4).
025700*            GROSS BALANCE LESS INFLATION-ADJUSTED CONTRIBUTIONS;
025800*            ONLY THE PROVIDENT SIDE CARES ABOUT THIS FIGURE.
025900     05  TAX-DUE-AT             PIC S9(9)V9(4).
026000     05  TAX-NET-AT             PIC S9(9)V9(4).
026100     05  TAX-TYPE-LABEL         PIC X(18).
026200*            PRINTED EXPLANATION OF WHICH RULE APPLIED -- ANNUITY
026300*            EXEMPTION, REAL-GAINS RATE, OR NOMINAL-GAINS RATE.
026400*
026500******************************************************************
026600* U2 AGE-COMPARISON WORK AREA                                    *
026700******************************************************************
026800 01  AGE-RESULT-WORK.
026900     05  PF-NET-RETURN-RT       PIC S9V9(6).
027000     05  PS-NET-RETURN-RT       PIC S9V9(6).
027100     05  PF-GROSS-AT            PIC S9(9)V99.
027200     05  PF-CONTRIB-AT          PIC S9(9)V99.
027300     05  PF-INFL-CONTRIB-AT     PIC S9(9)V99.
027400     05  PF-TAX-AT              PIC S9(9)V99.
027500     05  PF-NET-AT              PIC S9(9)V99.
027600     05  PS-GROSS-AT            PIC S9(9)V99.
027700     05  PS-CONTRIB-AT          PIC S9(9)V99.
027800     05  PS-TAX-AT              PIC S9(9)V99.
027900     05  PS-NET-AT              PIC S9(9)V99.
028000     05  NET-GAP-AT             PIC S9(9)V99.
028100*            PF-NET-AT MINUS PS-NET-AT; POSITIVE FAVORS THE FUND.
028200     05  NET-GAP-PCT            PIC S9(4)V99.
028300     05  WINNER-LABEL           PIC X(16).
028400     05  WINNER-AT-CURRENT-TXT  PIC X(16).
028500*            HOLDS WINNER-LABEL'S VALUE AT THE PARAMETER RECORD'S
028600*            CURRENT-AGE UNTIL 430 PRINTS THE FOOTER (CR-2015-009).
028700*
028800 01  CONTROL-TOTALS.
028900     05  TOTAL-DIFFERENCE-AT    PIC S9(11)V99 VALUE ZERO.
029000*            ACCUMULATES NET-GAP-AT OVER ALL 42 STARTING AGES;
029100*            PRINTED ON THE AGECOMP FOOTER AS A BALANCING FIGURE.
029200*
029300******************************************************************
029400* U3 YEARLY-GROWTH WORK AREA                                     *
029500******************************************************************
029600 01  YEARLY-WORK.
029700     05  YR-PF-BALANCE-AT       PIC S9(9)V99.
029800     05  YR-PF-CONTRIB-AT       PIC S9(9)V99.
029900     05  YR-PF-GAIN-AT          PIC S9(9)V99.
030000     05  YR-PS-BALANCE-AT       PIC S9(9)V99.
030100     05  YR-PS-CONTRIB-AT       PIC S9(9)V99.
030200     05  YR-PS-GAIN-AT          PIC S9(9)V99.
030300*
030400******************************************************************
030500* U5 SENSITIVITY-MATRIX WORK AREA                                *
030600******************************************************************
030700 01  SENSITIVITY-WORK.
030800     05  SENS-BASE-PF-RT        PIC S9V9(6).
030900     05  SENS-BASE-PS-RT        PIC S9V9(6).
031000     05  SENS-INFLATION-RT      PIC S9V9(6).
031100*            CURRENT GRID POINT'S INFLATION RATE, PICKED UP FROM
031200*            INFLATION-RATE (INFLATION-SUB) AT THE TOP OF 730.
031300     05  SENS-CROSSOVER-AGE     PIC 9(2).
031400     05  SENS-CROSSOVER-SW      PIC X.
031500         88  SENS-CROSSOVER-FOUND  VALUE 'Y'.
031600     05  SENS-ADV-AT-30-AT      PIC S9(9)V99.
031700*
031800*    ACCUMULATES ONE PRINTED MATRIX ROW WHILE 730 STEPS ACROSS
031900*    THE FIVE INFLATION COLUMNS -- KEPT SEPARATE FROM THE FD
032000*    RECORD BECAUSE THE 'C' CELL WRITES IN 730 REUSE THE SAME
032100*    RECORD BYTES (VIA THE SENS05 REDEFINES) THAT THE 'R' ROW
032200*    OCCUPIES, AND WOULD OTHERWISE CLOBBER THE ROW IN PROGRESS.
032300*
032400 01  SENS-ROW-TABLE.
032500     05  SENS-ROW-AGE           PIC 9(2)   OCCURS 5 TIMES.
032600     05  SENS-ROW-NEVER-CD      PIC X(1)   OCCURS 5 TIMES.
032700*
032800******************************************************************
032900* U6 MONTHLY-WITHDRAWAL WORK AREA                                *
033000******************************************************************
033100 01  WITHDRAWAL-WORK.
033200     05  WD-YEARS               PIC S9(4)     COMP.
033300*            LIFE-EXPECTANCY MINUS RETIREMENT-AGE, FLOORED AT 1
033400*            SO THE PMT DENOMINATOR NEVER DIVIDES BY ZERO YEARS.
033500     05  WD-MONTHS              PIC S9(5)     COMP.
033600     05  WD-MONTHLY-RATE        PIC S9V9(8)   VALUE 0.0025000.
033700     05  WD-BASE                PIC S9V9(8).
033800     05  WD-POWER               PIC S9(6)V9(8).
033900     05  WD-DENOMINATOR         PIC S9V9(8).
034000     05  PF-GROSS-MTH-AT        PIC S9(7)V99.
034100     05  PF-GAIN-RATIO-RT       PIC S9V9(6).
034200     05  PF-TAX-MTH-AT          PIC S9(7)V99.
034300     05  PF-NET-MTH-AT          PIC S9(7)V99.
034400     05  PS-GROSS-MTH-AT        PIC S9(7)V99.
034500     05  PS-GAIN-RATIO-RT       PIC S9V9(6).
034600     05  PS-TAX-MTH-AT          PIC S9(7)V99.
034700     05  PS-NET-MTH-AT          PIC S9(7)V99.
034800     05  MONTHLY-DIFF-AT        PIC S9(7)V99.
034900     05  LIFETIME-SAVING-AT     PIC S9(9)V99.
035000*            PS-TAX-MTH-AT TIMES 12 TIMES WD-YEARS -- THE TOTAL
035100*            CAPITAL-GAINS TAX THE PERSONAL ACCOUNT PAYS OVER THE
035200*            WHOLE WITHDRAWAL PERIOD, PRINTED AS A TALKING POINT.
035300*
035400******************************************************************
035500* REPORT TITLE LITERALS -- GROUP-MOVED OVER THE FD RECORD TO      *
035600* WRITE A HEADING LINE BEFORE THE DETAIL LINES BEGIN.             *
035700******************************************************************
035800 01  AGECOMP-TITLE.
035900     05  FILLER  PIC X(54) VALUE
036000         'PROVIDENT FUND VS PERSONAL ACCOUNT - AGE COMPARISON'.
036100     05  FILLER  PIC X(96) VALUE SPACES.
036200 01  YEARLY-TITLE.
036300     05  FILLER  PIC X(38) VALUE
036400         'YEARLY GROWTH SCHEDULE - CURRENT AGE'.
036500     05  FILLER  PIC X(62) VALUE SPACES.
036600 01  TAXRPT-TITLE.
036700     05  FILLER  PIC X(38) VALUE
036800         'TAX BREAKDOWN - PROVIDENT VS PERSONAL'.
036900     05  FILLER  PIC X(62) VALUE SPACES.
037000 01  SENSRPT-TITLE.
037100     05  FILLER  PIC X(42) VALUE
037200         'SENSITIVITY MATRIX - CROSSOVER AGE BY RATE'.
037300     05  FILLER  PIC X(58) VALUE SPACES.
037400 01  WDRAWAL-TITLE.
037500     05  FILLER  PIC X(44) VALUE
037600         'MONTHLY WITHDRAWAL COMPARISON - RETIREMENT'.
037700     05  FILLER  PIC X(106) VALUE SPACES.
037800*
037900 PROCEDURE DIVISION.
038000*
038100******************************************************************
038200*    100-MAIN-PROCESS          MAINLINE                          *
038300******************************************************************
038400 100-MAIN-PROCESS.
038500     PERFORM 110-OPEN-FILES.
038600     PERFORM 200-READ-PARAMETER-RECORD.
038700     PERFORM 210-PROCESS-ONE-RUN THRU 210-EXIT
038800         UNTIL END-OF-PARAMS.
038900*        NORMAL END OF JOB -- NO ABNORMAL TERMINATION PATH EXISTS;
039000*        A BAD PARAMETER RECORD IS NOT VALIDATED BY THIS PROGRAM.
039100     PERFORM 900-CLOSE-FILES.
039200     STOP RUN.
039300*
039400 110-OPEN-FILES.
039500     OPEN INPUT  PARAMETER-FILE.
039600     OPEN OUTPUT AGE-COMPARISON-FILE.
039700     OPEN OUTPUT YEARLY-GROWTH-FILE.
039800     OPEN OUTPUT TAX-BREAKDOWN-FILE.
039900     OPEN OUTPUT SENSITIVITY-FILE.
040000     OPEN OUTPUT WITHDRAWAL-FILE.
040100*        DATE CAPTURED AS A 2-DIGIT YEAR AND WINDOWED TO FOUR
040200*        DIGITS -- THE SAME CENTURY-WINDOW LOGIC ADOPTED UNDER
040300*        Y2K-0098 FOR EVERY DATE FIELD IN THIS PROGRAM.
040400     ACCEPT ACCEPT-DATE-AREA FROM DATE.
040500     IF ACCEPT-YY < 50
040600         COMPUTE RUN-DATE-CCYY = 2000 + ACCEPT-YY
040700     ELSE
040800         COMPUTE RUN-DATE-CCYY = 1900 + ACCEPT-YY
040900     END-IF.
041000     MOVE ACCEPT-MM TO RUN-DATE-MM.
041100     MOVE ACCEPT-DD TO RUN-DATE-DD.
041200*
041300 200-READ-PARAMETER-RECORD.
041400     READ PARAMETER-FILE
041500         AT END
041600             MOVE 'Y' TO EOF-SWITCH
041700     END-READ.
041800*
041900 210-PROCESS-ONE-RUN.
042000     ADD 1 TO RUN-COUNT.
042100     PERFORM 400-RUN-AGE-COMPARISON THRU 400-EXIT.
042200     PERFORM 500-RUN-YEARLY-GROWTH THRU 500-EXIT.
042300     PERFORM 600-RUN-TAX-BREAKDOWN THRU 600-EXIT.
042400*
042500     PERFORM 700-RUN-SENSITIVITY THRU 700-EXIT.
042600     PERFORM 800-RUN-WITHDRAWAL-CMPR THRU 800-EXIT.
042700     PERFORM 200-READ-PARAMETER-RECORD.
042800 210-EXIT.
042900     EXIT.
043000*
043100******************************************************************
043200*    300-SERIES               U1 CORE FINANCIAL FUNCTIONS        *
043300******************************************************************
043400*
043500*    300-COMPUTE-NET-RETURN
043600*    IN:  NR-GROSS-RT, NR-FEE-RT
043700*    OUT: NR-RESULT-RT = (1+GROSS)*(1-FEE) - 1
043800*
043900 300-COMPUTE-NET-RETURN.
044000     COMPUTE NR-RESULT-RT ROUNDED =
044100         (1 + NR-GROSS-RT) * (1 - NR-FEE-RT) - 1.
044200 300-EXIT.
044300     EXIT.
044400*
044500*    310-COMPUTE-FUTURE-VALUE
044600*    IN:  FV-CONTRIB-AT, FV-RATE, FV-YEARS
044700*    OUT: FV-RESULT-AT (ORDINARY ANNUITY, END-OF-YEAR DEPOSITS)
044800*    ALSO USED, WITH FV-RATE SET TO THE INFLATION RATE, TO
044900*    COMPUTE THE PROVIDENT INFLATION-ADJUSTED CONTRIBUTION TOTAL
045000*    (320-COMPUTE-INFL-CONTRIB) -- THE TWO FORMULAS ARE IDENTICAL.
045100*
045200 310-COMPUTE-FUTURE-VALUE.
045300     IF FV-YEARS NOT > 0
045400         MOVE 0 TO FV-RESULT-AT
045500     ELSE
045600*        ZERO-RATE SPECIAL CASE -- THE GEOMETRIC SERIES BELOW WOULD
045700*        DIVIDE BY ZERO, SO A STRAIGHT-LINE SUM IS USED INSTEAD.
045800         IF FV-RATE = 0
045900             COMPUTE FV-RESULT-AT ROUNDED =
046000                 FV-CONTRIB-AT * FV-YEARS
046100         ELSE
046200*        STANDARD ORDINARY-ANNUITY FUTURE-VALUE FORMULA:
046300*        FV = PMT * ((1+I)**N - 1) / I
046400             COMPUTE FV-BASE = 1 + FV-RATE
046500             COMPUTE FV-POWER =
046600                 FV-BASE ** FV-YEARS
046700             COMPUTE FV-RESULT-AT ROUNDED =
046800                 FV-CONTRIB-AT * (FV-POWER - 1)
046900*
047000                     / FV-RATE
047100         END-IF
047200     END-IF.
047300 310-EXIT.
047400     EXIT.
047500*
047600*    320-COMPUTE-INFL-CONTRIB
047700*    CALLER SETS FV-CONTRIB-AT AND FV-YEARS; THIS PARAGRAPH
047800*    SETS FV-RATE TO THE RUN'S INFLATION RATE AND REUSES 310.
047900*
048000 320-COMPUTE-INFL-CONTRIB.
048100     MOVE INFLATION-RT TO FV-RATE.
048200     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
048300 320-EXIT.
048400     EXIT.
048500*
048600*    330-COMPUTE-PROVIDENT-TAX
048700*    IN:  TAX-GROSS-AT, TAX-CONTRIB-AT,
048800*         TAX-INFL-CONTRIB-AT, TAX-RATE-RT
048900*    OUT: TAX-NOM-GAIN-AT, TAX-REAL-GAIN-AT,
049000*         TAX-DUE-AT, TAX-NET-AT, TAX-TYPE-LABEL
049100*
049200 330-COMPUTE-PROVIDENT-TAX.
049300     COMPUTE TAX-NOM-GAIN-AT =
049400         TAX-GROSS-AT - TAX-CONTRIB-AT.
049500*        NOMINAL GAIN FLOORED AT ZERO -- A LOSING YEAR NEVER
049600*        PRODUCES A NEGATIVE TAX.
049700     IF TAX-NOM-GAIN-AT < 0
049800         MOVE 0 TO TAX-NOM-GAIN-AT
049900     END-IF.
050000     COMPUTE TAX-REAL-GAIN-AT =
050100         TAX-GROSS-AT - TAX-INFL-CONTRIB-AT.
050200     IF TAX-REAL-GAIN-AT < 0
050300         MOVE 0 TO TAX-REAL-GAIN-AT
050400     END-IF.
050500*
050600     IF WITHDRAWAL-MODE-ANNUITY AND RETIREMENT-AGE NOT < 60
050700         MOVE 0 TO TAX-DUE-AT
050800         MOVE '0% (ANNUITY)'   TO TAX-TYPE-LABEL
050900     ELSE
051000         COMPUTE TAX-DUE-AT ROUNDED =
051100             TAX-RATE-RT * TAX-REAL-GAIN-AT
051200         MOVE '25% REAL GAINS' TO TAX-TYPE-LABEL
051300     END-IF.
051400     COMPUTE TAX-NET-AT =
051500         TAX-GROSS-AT - TAX-DUE-AT.
051600 330-EXIT.
051700     EXIT.
051800*
051900*    340-COMPUTE-PERSONAL-TAX
052000*    IN:  TAX-GROSS-AT, TAX-CONTRIB-AT, TAX-RATE-RT
052100*    OUT: TAX-NOM-GAIN-AT, TAX-DUE-AT, TAX-NET-AT,
052200*         TAX-TYPE-LABEL (TAX-REAL-GAIN-AT SET EQUAL TO
052300*         THE NOMINAL GAIN -- THIS VEHICLE HAS NO "REAL" FORM)
052400*
052500 340-COMPUTE-PERSONAL-TAX.
052600     COMPUTE TAX-NOM-GAIN-AT =
052700         TAX-GROSS-AT - TAX-CONTRIB-AT.
052800     IF TAX-NOM-GAIN-AT < 0
052900         MOVE 0 TO TAX-NOM-GAIN-AT
053000     END-IF.
053100*        THE PERSONAL ACCOUNT HAS NO SEPARATE "REAL GAINS" RULE --
053200*        CARRIED FORWARD EQUAL TO THE NOMINAL GAIN.
053300     MOVE TAX-NOM-GAIN-AT TO TAX-REAL-GAIN-AT.
053400     COMPUTE TAX-DUE-AT ROUNDED =
053500         TAX-RATE-RT * TAX-NOM-GAIN-AT.
053600     COMPUTE TAX-NET-AT =
053700         TAX-GROSS-AT - TAX-DUE-AT.
053800     MOVE '25% NOMINAL GAINS' TO TAX-TYPE-LABEL.
053900 340-EXIT.
054000     EXIT.
054100*
054200******************************************************************
054300*    400-SERIES               U2 AGE COMPARISON ENGINE           *
054400******************************************************************
054500*    400-RUN-AGE-COMPARISON -- U2 DRIVER.  NETS OUT EACH VEHICLE'S
054600*    RETURN ONCE (FEES DO NOT VARY BY STARTING AGE), THEN VARIES
054700*    START-AGE 18 THRU 59 OVER 420, WRITING ONE DETAIL LINE PER AGE.
054800*
054900 400-RUN-AGE-COMPARISON.
055000     MOVE CAP-GAINS-TAX-RT TO TAX-RATE-RT.
055100*        -- PROVIDENT FUND LEG: NET OUT THE FUND'S OWN RATE/FEE.
055200     MOVE PROVIDENT-RETURN-RT TO NR-GROSS-RT.
055300     MOVE PROVIDENT-FEE-RT    TO NR-FEE-RT.
055400     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
055500     MOVE NR-RESULT-RT TO PF-NET-RETURN-RT.
055600*        -- PERSONAL ACCOUNT LEG: NET OUT THE ACCOUNT'S OWN RATE/FEE.
055700     MOVE PERSONAL-RETURN-RT TO NR-GROSS-RT.
055800     MOVE PERSONAL-FEE-RT    TO NR-FEE-RT.
055900     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
056000     MOVE NR-RESULT-RT TO PS-NET-RETURN-RT.
056100     MOVE ZERO TO CROSSOVER-AGE-NUM.
056200     MOVE 'N'  TO CROSSOVER-FOUND-SW.
056300     MOVE ZERO TO TOTAL-DIFFERENCE-AT.
056400*
056500     PERFORM 410-WRITE-AGECOMP-HEADING.
056600     PERFORM 420-AGE-COMPARISON-LOOP THRU 420-EXIT
056700         VARYING START-AGE FROM 18 BY 1
056800         UNTIL START-AGE > 59.
056900     PERFORM 430-WRITE-AGECOMP-FOOTER.
057000 400-EXIT.
057100     EXIT.
057200*
057300*    410-WRITE-AGECOMP-HEADING -- TITLE LINE ONLY; THE COLUMN
057400*    HEADINGS THEMSELVES ARE CARRIED IN THE AGER02 COPYBOOK'S
057500*    OWN VALUE CLAUSES AND NEVER BUILT IN WORKING-STORAGE.
057600 410-WRITE-AGECOMP-HEADING.
057700     MOVE AGECOMP-TITLE TO AGE-COMPARISON-RESULT.
057800     WRITE AGE-COMPARISON-RESULT.
057900*
058000*    420-AGE-COMPARISON-LOOP -- FOR THIS START-AGE, GROWS BOTH
058100*    VEHICLES TO RETIREMENT-AGE (310), TAXES EACH (330/340), THEN
058200*    DIFFERENCES THE NET RESULTS TO PICK A WINNER AND, ON THE FIRST
058300*    AGE WHERE THE FUND OVERTAKES THE ACCOUNT, LATCHES THE
058400*    CROSSOVER AGE FOR THE FOOTER.
058500 420-AGE-COMPARISON-LOOP.
058600     COMPUTE YEARS-TO-RETIRE =
058700         RETIREMENT-AGE - START-AGE.
058800*        RETIREMENT-AGE ALREADY PASSED AT THIS STARTING AGE -- NO
058900*        GROWTH TO PRICE, SO EVERY FIGURE FOR THE ROW IS ZERO.
059000     IF YEARS-TO-RETIRE NOT > 0
059100         MOVE 0 TO YEARS-TO-RETIRE
059200         MOVE 0 TO PF-GROSS-AT PF-CONTRIB-AT
059300                   PF-INFL-CONTRIB-AT PF-TAX-AT
059400                   PF-NET-AT PS-GROSS-AT PS-CONTRIB-AT
059500                   PS-TAX-AT PS-NET-AT
059600     ELSE
059700*        PROVIDENT FUND LEG -- GROWS THE ANNUITY OF CONTRIBUTIONS AT
059800*        THE FUND'S OWN NET RETURN RATE.
059900         MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT
060000         MOVE PF-NET-RETURN-RT    TO FV-RATE
060100         MOVE YEARS-TO-RETIRE    TO FV-YEARS
060200         PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT
060300         COMPUTE PF-GROSS-AT ROUNDED = FV-RESULT-AT
060400
060500*        PERSONAL ACCOUNT LEG -- SAME ANNUITY, PERSONAL'S OWN RATE.
060600         MOVE PS-NET-RETURN-RT TO FV-RATE
060700         PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT
060800         COMPUTE PS-GROSS-AT ROUNDED = FV-RESULT-AT
060900
061000         COMPUTE PF-CONTRIB-AT =
061100             ANNUAL-CONTRIBUTION-AT * YEARS-TO-RETIRE
061200*
061300         MOVE PF-CONTRIB-AT TO PS-CONTRIB-AT
061400
061500         MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT
061600         MOVE YEARS-TO-RETIRE    TO FV-YEARS
061700         PERFORM 320-COMPUTE-INFL-CONTRIB THRU 320-EXIT
061800         COMPUTE PF-INFL-CONTRIB-AT ROUNDED = FV-RESULT-AT
061900
062000*        PROVIDENT LEG'S TAX MATH -- SEE 330 FOR THE ANNUITY
062100*        EXEMPTION AND REAL-GAINS RATE RULES.
062200         MOVE PF-GROSS-AT        TO TAX-GROSS-AT
062300         MOVE PF-CONTRIB-AT      TO TAX-CONTRIB-AT
062400         MOVE PF-INFL-CONTRIB-AT TO TAX-INFL-CONTRIB-AT
062500         PERFORM 330-COMPUTE-PROVIDENT-TAX THRU 330-EXIT
062600         COMPUTE PF-TAX-AT ROUNDED = TAX-DUE-AT
062700         COMPUTE PF-NET-AT ROUNDED = TAX-NET-AT
062800
062900*        PERSONAL LEG'S TAX MATH -- SEE 340 FOR THE NOMINAL-GAINS
063000*        RATE RULE (NO ANNUITY EXEMPTION ON THIS VEHICLE).
063100         MOVE PS-GROSS-AT   TO TAX-GROSS-AT
063200         MOVE PS-CONTRIB-AT TO TAX-CONTRIB-AT
063300         PERFORM 340-COMPUTE-PERSONAL-TAX THRU 340-EXIT
063400         COMPUTE PS-TAX-AT ROUNDED = TAX-DUE-AT
063500         COMPUTE PS-NET-AT ROUNDED = TAX-NET-AT
063600     END-IF.
063700*        POSITIVE GAP FAVORS THE FUND, NEGATIVE FAVORS THE ACCOUNT.
063800     COMPUTE NET-GAP-AT =
063900         PF-NET-AT - PS-NET-AT.
064000     IF PS-NET-AT = 0
064100         MOVE 0 TO NET-GAP-PCT
064200     ELSE
064300*        PERCENT FORM OF THE GAP, RELATIVE TO THE PERSONAL ACCOUNT'S
064400*        NET RESULT -- UNDEFINED (AND SKIPPED) WHEN THAT IS ZERO.
064500         COMPUTE NET-GAP-PCT ROUNDED =
064600             NET-GAP-AT / PS-NET-AT * 100
064700     END-IF.
064800     IF NET-GAP-AT > 0
064900         MOVE 'PROVIDENT FUND' TO WINNER-LABEL
065000     ELSE
065100*
065200         IF NET-GAP-AT < 0
065300             MOVE 'PERSONAL ACCOUNT' TO WINNER-LABEL
065400         ELSE
065500             MOVE 'TIE' TO WINNER-LABEL
065600         END-IF
065700     END-IF.
065800*        FIRST AGE (GOING UP FROM 18) WHERE THE FUND OVERTAKES THE
065900*        ACCOUNT -- LATCHED ONCE AND LEFT ALONE FOR THE REST OF THE
066000*        LOOP EVEN IF A LATER AGE FLIPS BACK.
066100     IF NET-GAP-AT > 0
066200         AND NOT CROSSOVER-AGE-LOCATED
066300         MOVE START-AGE TO CROSSOVER-AGE-NUM
066400         MOVE 'Y' TO CROSSOVER-FOUND-SW
066500     END-IF.
066600*        CR-2015-009 -- OPERATIONS WANTED THE WINNER CALLED OUT AT
066700*        THE INVESTOR'S OWN AGE, NOT JUST THE FULL 18-59 SWEEP.
066800     IF START-AGE = CURRENT-AGE
066900         MOVE WINNER-LABEL TO WINNER-AT-CURRENT-TXT
067000     END-IF.
067100     ADD NET-GAP-AT TO TOTAL-DIFFERENCE-AT.
067200     PERFORM 425-WRITE-AGECOMP-DETAIL.
067300 420-EXIT.
067400     EXIT.
067500*
067600*    425-WRITE-AGECOMP-DETAIL -- ONE 'D' ROW PER STARTING AGE,
067700*    BOTH VEHICLES' GROSS/CONTRIB/TAX/NET FIGURES SIDE BY SIDE.
067800 425-WRITE-AGECOMP-DETAIL.
067900*        EVERY FIELD HERE CAME OUT OF 420'S PASS FOR THIS START-AGE.
068000     MOVE 'D' TO AGE-RESULT-TYPE-CD.
068100     MOVE START-AGE        TO STARTING-AGE.
068200     MOVE YEARS-TO-RETIRE TO INVESTMENT-YEARS.
068300     MOVE PF-GROSS-AT      TO PROVIDENT-GROSS-AT.
068400     MOVE PF-CONTRIB-AT    TO PROVIDENT-CONTRIB-AT
068500                                 OF AGE-COMPARISON-RESULT.
068600     MOVE PF-TAX-AT        TO PROVIDENT-TAX-AT.
068700     MOVE PF-NET-AT        TO PROVIDENT-NET-AT.
068800     MOVE PS-GROSS-AT      TO PERSONAL-GROSS-AT.
068900*
069000     MOVE PS-CONTRIB-AT    TO PERSONAL-CONTRIB-AT
069100                                 OF AGE-COMPARISON-RESULT.
069200     MOVE PS-TAX-AT        TO PERSONAL-TAX-AT.
069300     MOVE PS-NET-AT        TO PERSONAL-NET-AT.
069400     MOVE NET-GAP-AT  TO NET-DIFFERENCE-AT.
069500     MOVE NET-GAP-PCT TO NET-DIFFERENCE-PCT.
069600     MOVE WINNER-LABEL      TO WINNER-TEXT.
069700     ADD 1 TO AGE-RECORD-COUNT.
069800     WRITE AGE-COMPARISON-RESULT.
069900*
070000*    430-WRITE-AGECOMP-FOOTER -- FIVE 'S' SUMMARY LINES: THE TWO NET
070100*    RETURN RATES, THE CROSSOVER AGE (OR "NEVER"), THE WINNER AT THE
070200*    INVESTOR'S OWN CURRENT AGE (CR-2015-009), AND THE RUNNING
070300*    CONTROL TOTAL OF NET-GAP-AT OVER ALL 42 AGES.
070400 430-WRITE-AGECOMP-FOOTER.
070500*        FOOTER 'S' ROWS SHARE ONE RECORD LAYOUT WITH A GENERIC
070600*        LABEL FIELD -- EACH WRITE REUSES IT FOR A DIFFERENT FIGURE.
070700     MOVE 'S' TO AGE-RESULT-TYPE-CD.
070800     MOVE 'NET RETURN - PROVIDENT FUND' TO SUMMARY-LABEL-TEXT.
070900     MOVE PF-NET-RETURN-RT TO PROVIDENT-NET-RETURN-RT.
071000     WRITE AGE-COMPARISON-RESULT.
071100     MOVE 'NET RETURN - PERSONAL ACCOUNT' TO SUMMARY-LABEL-TEXT.
071200     MOVE PS-NET-RETURN-RT TO PERSONAL-NET-RETURN-RT.
071300     WRITE AGE-COMPARISON-RESULT.
071400*        CROSSOVER-AGE-NUM IS BINARY ZERO WHEN NEVER FOUND -- THE
071500*        NEVER-CD FLAG IS WHAT THE REPORT READER ACTUALLY CHECKS.
071600     MOVE 'CROSSOVER AGE' TO SUMMARY-LABEL-TEXT.
071700     IF CROSSOVER-AGE-LOCATED
071800         MOVE CROSSOVER-AGE-NUM TO CROSSOVER-AGE
071900         MOVE 'N' TO CROSSOVER-NEVER-CD OF AGE-COMPARISON-RESULT
072000     ELSE
072100         MOVE ZERO TO CROSSOVER-AGE
072200         MOVE 'Y' TO CROSSOVER-NEVER-CD OF AGE-COMPARISON-RESULT
072300*
072400     END-IF.
072500     WRITE AGE-COMPARISON-RESULT.
072600     MOVE 'WINNER AT CURRENT AGE' TO SUMMARY-LABEL-TEXT.
072700     MOVE WINNER-AT-CURRENT-TXT TO WINNER-AT-CURRENT-AGE-TEXT.
072800     WRITE AGE-COMPARISON-RESULT.
072900     MOVE 'CONTROL TOTAL - NET DIFFERENCE' TO SUMMARY-LABEL-TEXT.
073000     MOVE TOTAL-DIFFERENCE-AT TO CONTROL-TOTAL-DIFF-AT.
073100     WRITE AGE-COMPARISON-RESULT.
073200*
073300******************************************************************
073400*    500-SERIES               U3 YEARLY GROWTH SCHEDULE          *
073500******************************************************************
073600*    500-RUN-YEARLY-GROWTH -- U3 DRIVER.  SKIPS THE REPORT ENTIRELY
073700*    WHEN CURRENT-AGE IS ALREADY AT OR PAST RETIREMENT-AGE (NO
073800*    YEARS LEFT TO SCHEDULE); OTHERWISE STEPS YEAR-NUM 1 THRU
073900*    YEARS-TO-RETIRE AND CLOSES WITH THE RETIREMENT-YEAR TOTALS LINE.
074000 500-RUN-YEARLY-GROWTH.
074100     COMPUTE YEARS-TO-RETIRE =
074200         RETIREMENT-AGE - CURRENT-AGE.
074300     IF YEARS-TO-RETIRE NOT > 0
074400         GO TO 500-EXIT
074500     END-IF.
074600*
074700     PERFORM 510-WRITE-YEARLY-HEADING.
074800     PERFORM 520-YEARLY-GROWTH-LOOP THRU 520-EXIT
074900         VARYING YEAR-NUM FROM 1 BY 1
075000         UNTIL YEAR-NUM > YEARS-TO-RETIRE.
075100     PERFORM 530-WRITE-YEARLY-TOTALS.
075200 500-EXIT.
075300     EXIT.
075400*
075500*    510-WRITE-YEARLY-HEADING -- TITLE LINE ONLY.
075600 510-WRITE-YEARLY-HEADING.
075700     MOVE YEARLY-TITLE TO YEARLY-GROWTH-RESULT.
075800     WRITE YEARLY-GROWTH-RESULT.
075900*
076000*    520-YEARLY-GROWTH-LOOP -- BALANCE AND CONTRIBUTION-TO-DATE FOR
076100*    BOTH VEHICLES AT YEAR-NUM YEARS IN; GAIN IS SIMPLY BALANCE
076200*    LESS CONTRIBUTIONS (NO TAX APPLIED HERE -- U3 IS A GROWTH
076300*    SCHEDULE, NOT A TAX REPORT).
076400 520-YEARLY-GROWTH-LOOP.
076500     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
076600*        -- PROVIDENT FUND LEG: NET OUT THE FUND'S OWN RATE/FEE.
076700     MOVE PROVIDENT-RETURN-RT    TO NR-GROSS-RT.
076800     MOVE PROVIDENT-FEE-RT       TO NR-FEE-RT.
076900     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
077000     MOVE NR-RESULT-RT TO FV-RATE.
077100     MOVE YEAR-NUM     TO FV-YEARS.
077200     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
077300*
077400     COMPUTE YR-PF-BALANCE-AT ROUNDED = FV-RESULT-AT.
077500     COMPUTE YR-PF-CONTRIB-AT =
077600         ANNUAL-CONTRIBUTION-AT * YEAR-NUM.
077700     COMPUTE YR-PF-GAIN-AT =
077800         YR-PF-BALANCE-AT - YR-PF-CONTRIB-AT.
077900
078000*        -- PERSONAL ACCOUNT LEG: NET OUT THE ACCOUNT'S OWN RATE/FEE.
078100     MOVE PERSONAL-RETURN-RT TO NR-GROSS-RT.
078200     MOVE PERSONAL-FEE-RT    TO NR-FEE-RT.
078300     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
078400     MOVE NR-RESULT-RT TO FV-RATE.
078500     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
078600*
078700     COMPUTE YR-PS-BALANCE-AT ROUNDED = FV-RESULT-AT.
078800     MOVE YR-PF-CONTRIB-AT TO YR-PS-CONTRIB-AT.
078900     COMPUTE YR-PS-GAIN-AT =
079000         YR-PS-BALANCE-AT - YR-PS-CONTRIB-AT.
079100
079200*        ONE 'D' DETAIL ROW PER YEAR -- BALANCE, CONTRIBUTION AND
079300*        GAIN FOR BOTH VEHICLES, PLUS THE INVESTOR'S PROJECTED AGE.
079400     MOVE 'D' TO YEARLY-RECORD-TYPE-CD.
079500     MOVE YEAR-NUM TO YEAR-NUMBER.
079600     COMPUTE INVESTOR-AGE = CURRENT-AGE + YEAR-NUM.
079700     MOVE YR-PF-BALANCE-AT TO PROVIDENT-BALANCE-AT
079800                                 OF YEARLY-GROWTH-RESULT.
079900     MOVE YR-PF-CONTRIB-AT TO PROVIDENT-CONTRIB-AT
080000                                 OF YEARLY-GROWTH-RESULT.
080100     MOVE YR-PF-GAIN-AT    TO PROVIDENT-GAIN-AT.
080200*
080300     MOVE YR-PS-BALANCE-AT TO PERSONAL-BALANCE-AT
080400                                 OF YEARLY-GROWTH-RESULT.
080500     MOVE YR-PS-CONTRIB-AT TO PERSONAL-CONTRIB-AT
080600                                 OF YEARLY-GROWTH-RESULT.
080700     MOVE YR-PS-GAIN-AT    TO PERSONAL-GAIN-AT.
080800     ADD 1 TO YEAR-RECORD-COUNT.
080900     WRITE YEARLY-GROWTH-RESULT.
081000 520-EXIT.
081100     EXIT.
081200*
081300*    530-WRITE-YEARLY-TOTALS -- THE RETIREMENT-YEAR FIGURES ARE
081400*    ALREADY SITTING IN THE RECORD FROM THE LAST PASS OF 520 --
081500*    ONLY THE TYPE CODE CHANGES TO MARK THIS AS THE TOTALS LINE.
081600 530-WRITE-YEARLY-TOTALS.
081700     MOVE 'T' TO YEARLY-RECORD-TYPE-CD.
081800     WRITE YEARLY-GROWTH-RESULT.
081900*
082000******************************************************************
082100*    600-SERIES               U4 TAX BREAKDOWN                  *
082200******************************************************************
082300*    600-RUN-TAX-BREAKDOWN -- U4 DRIVER.  ONE PROVIDENT BLOCK AND
082400*    ONE PERSONAL BLOCK, BOTH PRICED AT CURRENT-AGE (NOT THE WHOLE
082500*    AGE RANGE) SINCE THE PURPOSE HERE IS TO SHOW THE TAX MATH, NOT
082600*    TO REPEAT THE AGE COMPARISON.
082700 600-RUN-TAX-BREAKDOWN.
082800     PERFORM 610-WRITE-TAXRPT-HEADING.
082900*
083000*    PROVIDENT BLOCK -- SINGLE-AGE CALCULATION AT CURRENT AGE
083100*
083200     COMPUTE YEARS-TO-RETIRE =
083300         RETIREMENT-AGE - CURRENT-AGE.
083400     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
083500*        -- PROVIDENT FUND LEG: NET OUT THE FUND'S OWN RATE/FEE.
083600     MOVE PROVIDENT-RETURN-RT    TO NR-GROSS-RT.
083700     MOVE PROVIDENT-FEE-RT       TO NR-FEE-RT.
083800     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
083900     MOVE NR-RESULT-RT TO FV-RATE.
084000     MOVE YEARS-TO-RETIRE TO FV-YEARS.
084100*
084200     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
084300     MOVE FV-RESULT-AT TO TAX-GROSS-AT.
084400     COMPUTE TAX-CONTRIB-AT =
084500         ANNUAL-CONTRIBUTION-AT * YEARS-TO-RETIRE.
084600     MOVE TAX-CONTRIB-AT TO FV-CONTRIB-AT.
084700*        ONLY THE PROVIDENT SIDE NEEDS THE INFLATION-ADJUSTED FIGURE.
084800     PERFORM 320-COMPUTE-INFL-CONTRIB THRU 320-EXIT.
084900     MOVE FV-RESULT-AT TO TAX-INFL-CONTRIB-AT.
085000     MOVE CAP-GAINS-TAX-RT TO TAX-RATE-RT.
085100*        NOTE -- PROVIDENT BLOCK REPORTS GAINS UN-FLOORED, UNLIKE
085200*        330-COMPUTE-PROVIDENT-TAX WHICH FLOORS AT ZERO FOR U2.
085300     COMPUTE TAX-NOM-GAIN-AT =
085400         TAX-GROSS-AT - TAX-CONTRIB-AT.
085500     COMPUTE TAX-REAL-GAIN-AT =
085600         TAX-GROSS-AT - TAX-INFL-CONTRIB-AT.
085700     IF WITHDRAWAL-MODE-ANNUITY AND RETIREMENT-AGE NOT < 60
085800         MOVE 0 TO TAX-DUE-AT
085900*
086000         MOVE '0% (ANNUITY)' TO TAX-TYPE-LABEL
086100     ELSE
086200         COMPUTE TAX-DUE-AT ROUNDED =
086300             TAX-RATE-RT * TAX-REAL-GAIN-AT
086400         MOVE '25% REAL GAINS' TO TAX-TYPE-LABEL
086500     END-IF.
086600     COMPUTE TAX-NET-AT = TAX-GROSS-AT - TAX-DUE-AT.
086700*        MOVES THE SHARED TAX-CALC-WORK FIGURES OUT TO THE FD
086800*        RECORD, TAGGED 'P' FOR THE PROVIDENT ROW.
086900     MOVE 'P' TO TAX-CALC-VEHICLE-CD.
087000     COMPUTE GROSS-BALANCE-AT ROUNDED         = TAX-GROSS-AT.
087100     COMPUTE NOMINAL-CONTRIB-AT ROUNDED       = TAX-CONTRIB-AT.
087200     COMPUTE INFLATION-ADJ-CONTRIB-AT ROUNDED =
087300         TAX-INFL-CONTRIB-AT.
087400*
087500     COMPUTE NOMINAL-GAIN-AT ROUNDED          = TAX-NOM-GAIN-AT.
087600     COMPUTE REAL-GAIN-AT ROUNDED             = TAX-REAL-GAIN-AT.
087700     COMPUTE TAX-AMOUNT-AT ROUNDED            = TAX-DUE-AT.
087800     COMPUTE NET-BALANCE-AT ROUNDED           = TAX-NET-AT.
087900     MOVE TAX-TYPE-LABEL        TO TAX-TYPE-TEXT.
088000     WRITE TAX-COMPARISON-RESULT.
088100*
088200*    PERSONAL BLOCK -- SINGLE-AGE CALCULATION AT CURRENT AGE
088300*
088400     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
088500*        -- PERSONAL ACCOUNT LEG: NET OUT THE ACCOUNT'S OWN RATE/FEE.
088600     MOVE PERSONAL-RETURN-RT     TO NR-GROSS-RT.
088700     MOVE PERSONAL-FEE-RT        TO NR-FEE-RT.
088800     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
088900     MOVE NR-RESULT-RT TO FV-RATE.
089000     MOVE YEARS-TO-RETIRE TO FV-YEARS.
089100     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
089200     MOVE FV-RESULT-AT TO TAX-GROSS-AT.
089300     COMPUTE TAX-NOM-GAIN-AT =
089400         TAX-GROSS-AT - TAX-CONTRIB-AT.
089500*        THE PERSONAL ACCOUNT HAS NO SEPARATE "REAL GAINS" RULE --
089600*        CARRIED FORWARD EQUAL TO THE NOMINAL GAIN.
089700     MOVE TAX-NOM-GAIN-AT TO TAX-REAL-GAIN-AT.
089800     COMPUTE TAX-DUE-AT ROUNDED =
089900         TAX-RATE-RT * TAX-NOM-GAIN-AT.
090000     COMPUTE TAX-NET-AT = TAX-GROSS-AT - TAX-DUE-AT.
090100     MOVE 'S' TO TAX-CALC-VEHICLE-CD.
090200     COMPUTE GROSS-BALANCE-AT ROUNDED         = TAX-GROSS-AT.
090300     COMPUTE NOMINAL-CONTRIB-AT ROUNDED       = TAX-CONTRIB-AT.
090400     COMPUTE INFLATION-ADJ-CONTRIB-AT ROUNDED = TAX-CONTRIB-AT.
090500*
090600     COMPUTE NOMINAL-GAIN-AT ROUNDED          = TAX-NOM-GAIN-AT.
090700     COMPUTE REAL-GAIN-AT ROUNDED             = TAX-REAL-GAIN-AT.
090800     COMPUTE TAX-AMOUNT-AT ROUNDED            = TAX-DUE-AT.
090900     COMPUTE NET-BALANCE-AT ROUNDED           = TAX-NET-AT.
091000     MOVE '25% NOMINAL GAINS'    TO TAX-TYPE-TEXT.
091100     WRITE TAX-COMPARISON-RESULT.
091200 600-EXIT.
091300     EXIT.
091400*
091500*    610-WRITE-TAXRPT-HEADING -- TITLE LINE ONLY.
091600 610-WRITE-TAXRPT-HEADING.
091700*        NO 'H' HEADING ROW HERE -- THE TAX REPORT IS NARRATIVE,
091800*        NOT COLUMNAR, SO THE TITLE LINE IS ALL 610 WRITES.
091900     MOVE TAXRPT-TITLE TO TAX-COMPARISON-RESULT.
092000     WRITE TAX-COMPARISON-RESULT.
092100*
092200******************************************************************
092300*    700-SERIES               U5 SENSITIVITY ANALYSIS            *
092400******************************************************************
092500*    700-RUN-SENSITIVITY -- U5 DRIVER.  VARIES RETURN-SUB 1 THRU 7
092600*    OVER 720, WHICH IN TURN VARIES INFLATION-SUB 1 THRU 5 OVER 730
092700*    -- A FULL 7 X 5 GRID, REBUILT AS SUCH UNDER CR-2019-044.
092800 700-RUN-SENSITIVITY.
092900     PERFORM 710-WRITE-SENSRPT-HEADING.
093000     PERFORM 720-SENSITIVITY-RETURN-LOOP THRU 720-EXIT
093100         VARYING RETURN-SUB FROM 1 BY 1
093200         UNTIL RETURN-SUB > 7.
093300 700-EXIT.
093400     EXIT.
093500*
093600*    710-WRITE-SENSRPT-HEADING -- TITLE LINE, THEN AN 'H' HEADING
093700*    ROW CARRYING THE FIVE INFLATION-RATE COLUMN VALUES SO THE
093800*    REPORT READER CAN LABEL THE MATRIX WITHOUT A SEPARATE LEGEND.
093900 710-WRITE-SENSRPT-HEADING.
094000     MOVE SENSRPT-TITLE TO SENSITIVITY-MATRIX-CELL.
094100     WRITE SENSITIVITY-MATRIX-CELL.
094200*        HEADING ROW CARRIES TYPE 'H' SO THE SENSITIVITY EXTRACT
094300*        PROGRAM CAN SKIP IT WHEN SUMMING DETAIL CELLS.
094400     MOVE 'H' TO SENS-RECORD-TYPE-CD.
094500*        FIVE OCCURS-INDEXED MOVES, ONE PER GRID COLUMN -- THE
094600*        SUBSCRIPTS ARE LITERAL HERE SINCE THE HEADING ROW IS
094700*        WRITTEN ONCE, NOT INSIDE A PERFORM ... VARYING.
094800     MOVE 'INFLATION RATE COLS' TO HEADING-LABEL-TEXT.
094900     MOVE INFLATION-RATE (1) TO HEADING-INFLATION-RT (1).
095000     MOVE INFLATION-RATE (2) TO HEADING-INFLATION-RT (2).
095100     MOVE INFLATION-RATE (3) TO HEADING-INFLATION-RT (3).
095200     MOVE INFLATION-RATE (4) TO HEADING-INFLATION-RT (4).
095300     MOVE INFLATION-RATE (5) TO HEADING-INFLATION-RT (5).
095400     WRITE SENSITIVITY-MATRIX-CELL.
095500*
095600*    720-SENSITIVITY-RETURN-LOOP -- ONE MATRIX ROW PER RETURN-SUB;
095700*    BOTH VEHICLES ARE RE-PRICED AT THE SAME GRID RETURN RATE SO
095800*    THE ONLY VARIABLE ACROSS A ROW IS THE INFLATION ASSUMPTION.
095900 720-SENSITIVITY-RETURN-LOOP.
096000*        BOTH VEHICLES RUN AT THIS ROW'S RETURN RATE -- ONLY THE FEE
096100*        STRUCTURE (PROVIDENT-FEE-RT / PERSONAL-FEE-RT) DIFFERS.
096200     MOVE RETURN-RATE (RETURN-SUB) TO SENS-BASE-PF-RT.
096300     MOVE SENS-BASE-PF-RT TO SENS-BASE-PS-RT.
096400     PERFORM 730-SENSITIVITY-INFLATION-LOOP THRU 730-EXIT
096500         VARYING INFLATION-SUB FROM 1 BY 1
096600         UNTIL INFLATION-SUB > 5.
096700     PERFORM 725-WRITE-SENS-ROW.
096800 720-EXIT.
096900     EXIT.
097000*
097100*    725-WRITE-SENS-ROW -- FLUSHES THE SENS-ROW-TABLE HOLDING AREA
097200*    BUILT BY 730'S FIVE PASSES INTO ONE 'R' ROW RECORD.  MUST
097300*    HAPPEN AFTER ALL FIVE 'C' CELL WRITES FOR THE ROW, SINCE THOSE
097400*    WRITES REUSE THE SAME FD BYTES VIA THE SENS05 REDEFINES.
097500 725-WRITE-SENS-ROW.
097600     MOVE 'R' TO SENS-RECORD-TYPE-CD.
097700*        FIVE OCCURS-INDEXED MOVES EACH, BUILT UP ACROSS 730'S FIVE
097800*        PASSES THROUGH THE INFLATION COLUMNS FOR THIS RETURN ROW.
097900     MOVE SENS-BASE-PF-RT TO ROW-RETURN-RATE-RT.
098000     MOVE SENS-ROW-AGE (1)      TO ROW-CROSSOVER-AGE (1).
098100     MOVE SENS-ROW-AGE (2)      TO ROW-CROSSOVER-AGE (2).
098200     MOVE SENS-ROW-AGE (3)      TO ROW-CROSSOVER-AGE (3).
098300     MOVE SENS-ROW-AGE (4)      TO ROW-CROSSOVER-AGE (4).
098400     MOVE SENS-ROW-AGE (5)      TO ROW-CROSSOVER-AGE (5).
098500*
098600     MOVE SENS-ROW-NEVER-CD (1) TO ROW-CROSSOVER-NEVER-CD (1).
098700     MOVE SENS-ROW-NEVER-CD (2) TO ROW-CROSSOVER-NEVER-CD (2).
098800     MOVE SENS-ROW-NEVER-CD (3) TO ROW-CROSSOVER-NEVER-CD (3).
098900     MOVE SENS-ROW-NEVER-CD (4) TO ROW-CROSSOVER-NEVER-CD (4).
099000     MOVE SENS-ROW-NEVER-CD (5) TO ROW-CROSSOVER-NEVER-CD (5).
099100     WRITE SENSITIVITY-MATRIX-CELL.
099200*
099300 730-SENSITIVITY-INFLATION-LOOP.
099400*        740/750 BOTH READ SENS-INFLATION-RT SET HERE -- NEITHER
099500*        TAKES THE RATE AS A PASSED PARAMETER.
099600     MOVE INFLATION-RATE (INFLATION-SUB)
099700         TO SENS-INFLATION-RT.
099800*        740 FINDS THE CROSSOVER AGE AT THIS GRID POINT; 750 PRICES
099900*        THE FIXED AGE-30 COMPARISON -- BOTH FEED THIS COLUMN'S CELL.
100000     PERFORM 740-SENSITIVITY-CROSSOVER THRU 740-EXIT.
100100     PERFORM 750-SENSITIVITY-ADVANTAGE-30 THRU 750-EXIT.
100200     MOVE SENS-CROSSOVER-AGE TO
100300         SENS-ROW-AGE (INFLATION-SUB).
100400     IF SENS-CROSSOVER-FOUND
100500         MOVE 'N' TO SENS-ROW-NEVER-CD (INFLATION-SUB)
100600     ELSE
100700         MOVE 'Y' TO SENS-ROW-NEVER-CD (INFLATION-SUB)
100800     END-IF.
100900*        DETAIL CELL ALSO CARRIED, ONE WRITE PER GRID POINT,
101000*        FOR DOWNSTREAM RECONCILIATION OF THE PRINTED MATRIX.
101100     MOVE 'C' TO SENS-RECORD-TYPE-CD.
101200     MOVE SENS-BASE-PF-RT     TO RETURN-RATE-TESTED-RT.
101300     MOVE SENS-INFLATION-RT   TO INFLATION-RATE-TESTED-RT.
101400     MOVE SENS-CROSSOVER-AGE  TO CROSSOVER-AGE-FOUND.
101500     IF SENS-CROSSOVER-FOUND
101600         MOVE 'N' TO CROSSOVER-NEVER-CD OF SENSITIVITY-MATRIX-CELL
101700     ELSE
101800*
101900         MOVE 'Y' TO CROSSOVER-NEVER-CD OF SENSITIVITY-MATRIX-CELL
102000     END-IF.
102100     MOVE SENS-ADV-AT-30-AT   TO ADVANTAGE-AT-30-AT.
102200     ADD 1 TO SENS-RECORD-COUNT.
102300     WRITE SENSITIVITY-MATRIX-CELL.
102400 730-EXIT.
102500     EXIT.
102600*
102700*    740-SENSITIVITY-CROSSOVER -- U2 CROSSOVER SEARCH, AGES 18-59,
102800*    RE-RUN WITH BOTH VEHICLES AT SENS-BASE-PF-RT /
102900*    SENS-BASE-PS-RT AND SENS-INFLATION-RT, BASE FEES.
103000*
103100 740-SENSITIVITY-CROSSOVER.
103200*        -- PROVIDENT FUND LEG, THIS GRID POINT'S RETURN RATE.
103300     MOVE SENS-BASE-PF-RT TO NR-GROSS-RT.
103400     MOVE PROVIDENT-FEE-RT   TO NR-FEE-RT.
103500     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
103600     MOVE NR-RESULT-RT TO PF-NET-RETURN-RT.
103700*        -- PERSONAL ACCOUNT LEG, THIS GRID POINT'S RETURN RATE.
103800     MOVE SENS-BASE-PS-RT TO NR-GROSS-RT.
103900     MOVE PERSONAL-FEE-RT    TO NR-FEE-RT.
104000     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
104100     MOVE NR-RESULT-RT TO PS-NET-RETURN-RT.
104200     MOVE ZERO TO SENS-CROSSOVER-AGE.
104300*
104400     MOVE 'N'  TO SENS-CROSSOVER-SW.
104500     PERFORM 745-SENSITIVITY-AGE-SCAN THRU 745-EXIT
104600         VARYING START-AGE FROM 18 BY 1
104700         UNTIL START-AGE > 59.
104800 740-EXIT.
104900     EXIT.
105000*
105100 745-SENSITIVITY-AGE-SCAN.
105200*        ONCE THE CROSSOVER AGE IS LATCHED FOR THIS GRID POINT, THE
105300*        REMAINING AGES IN THE PERFORM ... VARYING ARE SKIPPED.
105400     IF SENS-CROSSOVER-FOUND
105500         GO TO 745-EXIT
105600     END-IF.
105700     COMPUTE YEARS-TO-RETIRE =
105800         RETIREMENT-AGE - START-AGE.
105900     IF YEARS-TO-RETIRE NOT > 0
106000         GO TO 745-EXIT
106100     END-IF.
106200*        GROWS AND PRICES THE PROVIDENT FUND AT THIS GRID POINT'S
106300*        RATES, EXACTLY AS 330'S CALLERS ELSEWHERE DO.
106400     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
106500     MOVE PF-NET-RETURN-RT    TO FV-RATE.
106600     MOVE YEARS-TO-RETIRE    TO FV-YEARS.
106700     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
106800     MOVE FV-RESULT-AT TO TAX-GROSS-AT.
106900     COMPUTE TAX-CONTRIB-AT =
107000*
107100         ANNUAL-CONTRIBUTION-AT * YEARS-TO-RETIRE.
107200     MOVE TAX-CONTRIB-AT TO FV-CONTRIB-AT.
107300     MOVE SENS-INFLATION-RT TO FV-RATE.
107400     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
107500     MOVE FV-RESULT-AT TO TAX-INFL-CONTRIB-AT.
107600     MOVE CAP-GAINS-TAX-RT TO TAX-RATE-RT.
107700*        PROVIDENT FUND IS TAXED UNDER THE ANNUITY/REAL-GAINS RULES.
107800     PERFORM 330-COMPUTE-PROVIDENT-TAX THRU 330-EXIT.
107900     COMPUTE PF-NET-AT ROUNDED = TAX-NET-AT.
108000*
108100     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
108200     MOVE PS-NET-RETURN-RT    TO FV-RATE.
108300     MOVE YEARS-TO-RETIRE    TO FV-YEARS.
108400     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
108500     MOVE FV-RESULT-AT TO TAX-GROSS-AT.
108600*        PERSONAL ACCOUNT IS TAXED UNDER THE NOMINAL-GAINS RULE.
108700     PERFORM 340-COMPUTE-PERSONAL-TAX THRU 340-EXIT.
108800     COMPUTE PS-NET-AT ROUNDED = TAX-NET-AT.
108900*
109000*        FIRST AGE WHERE THE FUND WINS, AT THIS GRID POINT'S RATES.
109100     IF PF-NET-AT > PS-NET-AT
109200         MOVE START-AGE TO SENS-CROSSOVER-AGE
109300         MOVE 'Y' TO SENS-CROSSOVER-SW
109400     END-IF.
109500 745-EXIT.
109600     EXIT.
109700*
109800*    750-SENSITIVITY-ADVANTAGE-30 -- SINGLE-AGE CALCULATION AT
109900*    STARTING AGE 30, BASE RETIREMENT AGE, MODIFIED RATES.
110000*
110100 750-SENSITIVITY-ADVANTAGE-30.
110200     COMPUTE YEARS-TO-RETIRE = RETIREMENT-AGE - 30.
110300*        GROWS AND PRICES THE PROVIDENT FUND AT THIS GRID POINT'S
110400*        RATES, EXACTLY AS 330'S CALLERS ELSEWHERE DO.
110500     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
110600     MOVE PF-NET-RETURN-RT    TO FV-RATE.
110700     MOVE YEARS-TO-RETIRE    TO FV-YEARS.
110800     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
110900     MOVE FV-RESULT-AT TO TAX-GROSS-AT.
111000     COMPUTE TAX-CONTRIB-AT =
111100*
111200         ANNUAL-CONTRIBUTION-AT * YEARS-TO-RETIRE.
111300     MOVE TAX-CONTRIB-AT TO FV-CONTRIB-AT.
111400     MOVE SENS-INFLATION-RT TO FV-RATE.
111500     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
111600     MOVE FV-RESULT-AT TO TAX-INFL-CONTRIB-AT.
111700     MOVE CAP-GAINS-TAX-RT TO TAX-RATE-RT.
111800*        PROVIDENT FUND IS TAXED UNDER THE ANNUITY/REAL-GAINS RULES.
111900     PERFORM 330-COMPUTE-PROVIDENT-TAX THRU 330-EXIT.
112000     COMPUTE PF-NET-AT ROUNDED = TAX-NET-AT.
112100*
112200     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
112300     MOVE PS-NET-RETURN-RT    TO FV-RATE.
112400     MOVE YEARS-TO-RETIRE    TO FV-YEARS.
112500     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
112600     MOVE FV-RESULT-AT TO TAX-GROSS-AT.
112700*        PERSONAL ACCOUNT IS TAXED UNDER THE NOMINAL-GAINS RULE.
112800     PERFORM 340-COMPUTE-PERSONAL-TAX THRU 340-EXIT.
112900     COMPUTE PS-NET-AT ROUNDED = TAX-NET-AT.
113000*
113100     COMPUTE SENS-ADV-AT-30-AT = PF-NET-AT - PS-NET-AT.
113200 750-EXIT.
113300     EXIT.
113400*
113500******************************************************************
113600*    800-SERIES               U6 MONTHLY WITHDRAWAL COMPARISON   *
113700******************************************************************
113800*    800-RUN-WITHDRAWAL-CMPR -- U6 DRIVER.  GROWS BOTH VEHICLES TO
113900*    RETIREMENT-AGE EXACTLY AS 400 DOES, THEN TURNS THE RESULTING
114000*    BALANCES INTO A SUSTAINABLE MONTHLY PAYMENT OVER THE INVESTOR'S
114100*    REMAINING LIFE EXPECTANCY AND TAXES EACH MONTHLY WITHDRAWAL.
114200 800-RUN-WITHDRAWAL-CMPR.
114300     PERFORM 810-WRITE-WDRAWAL-HEADING.
114400*
114500*    U2 SINGLE-AGE RESULT AT CURRENT AGE -- GROSS BALANCES AND
114600*    CONTRIBUTIONS ONLY; TAX TREATMENT DONE SEPARATELY BELOW.
114700*
114800     COMPUTE YEARS-TO-RETIRE = RETIREMENT-AGE - CURRENT-AGE.
114900     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
115000*        -- PROVIDENT FUND LEG: NET OUT THE FUND'S OWN RATE/FEE.
115100     MOVE PROVIDENT-RETURN-RT    TO NR-GROSS-RT.
115200     MOVE PROVIDENT-FEE-RT       TO NR-FEE-RT.
115300     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
115400     MOVE NR-RESULT-RT TO FV-RATE.
115500     MOVE YEARS-TO-RETIRE TO FV-YEARS.
115600     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
115700     COMPUTE PF-GROSS-AT ROUNDED = FV-RESULT-AT.
115800     COMPUTE PF-CONTRIB-AT =
115900         ANNUAL-CONTRIBUTION-AT * YEARS-TO-RETIRE.
116000*
116100     MOVE ANNUAL-CONTRIBUTION-AT TO FV-CONTRIB-AT.
116200*        -- PERSONAL ACCOUNT LEG: NET OUT THE ACCOUNT'S OWN RATE/FEE.
116300     MOVE PERSONAL-RETURN-RT     TO NR-GROSS-RT.
116400     MOVE PERSONAL-FEE-RT        TO NR-FEE-RT.
116500     PERFORM 300-COMPUTE-NET-RETURN THRU 300-EXIT.
116600     MOVE NR-RESULT-RT TO FV-RATE.
116700     PERFORM 310-COMPUTE-FUTURE-VALUE THRU 310-EXIT.
116800     COMPUTE PS-GROSS-AT ROUNDED = FV-RESULT-AT.
116900     MOVE PF-CONTRIB-AT TO PS-CONTRIB-AT.
117000*
117100*        WITHDRAWAL PHASE LENGTH -- FLOORED AT ONE YEAR SO THE
117200*        SUSTAINABLE-PAYMENT FORMULA (820) NEVER DIVIDES BY ZERO.
117300     COMPUTE WD-YEARS = LIFE-EXPECTANCY - RETIREMENT-AGE.
117400     IF WD-YEARS NOT > 0
117500         MOVE 1 TO WD-YEARS
117600     END-IF.
117700     COMPUTE WD-MONTHS = WD-YEARS * 12.
117800*        FLAT ANNUAL ASSUMPTION CONVERTED TO A MONTHLY RATE FOR THE
117900*        PMT FORMULA, WHICH COMPOUNDS MONTHLY OVER WD-MONTHS.
118000     MOVE ASSUMED-WITHDRAWAL-RT TO WD-MONTHLY-RATE.
118100     DIVIDE WD-MONTHLY-RATE BY 12 GIVING WD-MONTHLY-RATE.
118200*
118300*        820 PRICES THE PROVIDENT PAYMENT; 822 THEN TAXES IT.
118400     PERFORM 820-COMPUTE-SUSTAINABLE-PMT THRU 820-EXIT.
118500     PERFORM 822-COMPUTE-PROVIDENT-MONTHLY-TAX THRU 822-EXIT.
118600*
118700*        825 DOES BOTH STEPS FOR THE PERSONAL ACCOUNT IN ONE PASS,
118800*        SINCE ITS TAX RULE NEEDS NO SEPARATE ANNUITY CHECK.
118900     PERFORM 825-COMPUTE-PERSONAL-MONTHLY THRU 825-EXIT.
119000*
119100*        THE TALKING-POINT FIGURE FOR THIS REPORT -- HOW MUCH MORE
119200*        (OR LESS) SPENDABLE INCOME THE FUND DELIVERS EACH MONTH.
119300     COMPUTE MONTHLY-DIFF-AT =
119400         PF-NET-MTH-AT - PS-NET-MTH-AT.
119500     COMPUTE LIFETIME-SAVING-AT =
119600         PS-TAX-MTH-AT * 12 * WD-YEARS.
119700*
119800     MOVE 'M' TO WITHDRAWAL-RESULT-TYPE-CD.
119900*        ONE 'M' ROW CARRYING BOTH VEHICLES' BALANCE, CONTRIBUTION
120000*        AND MONTHLY GROSS/NET/TAX FIGURES SIDE BY SIDE.
120100     MOVE PF-GROSS-AT     TO PROVIDENT-BALANCE-AT
120200                                 OF MONTHLY-WITHDRAWAL-RESULT.
120300     MOVE PF-CONTRIB-AT   TO PROVIDENT-CONTRIB-AT
120400                                 OF MONTHLY-WITHDRAWAL-RESULT.
120500     MOVE PF-GROSS-MTH-AT TO PROVIDENT-GROSS-MONTHLY-AT.
120600     MOVE PF-NET-MTH-AT   TO PROVIDENT-NET-MONTHLY-AT.
120700     MOVE PS-GROSS-AT     TO PERSONAL-BALANCE-AT
120800                                 OF MONTHLY-WITHDRAWAL-RESULT.
120900     MOVE PS-CONTRIB-AT   TO PERSONAL-CONTRIB-AT
121000                                 OF MONTHLY-WITHDRAWAL-RESULT.
121100*
121200     MOVE PS-GROSS-MTH-AT TO PERSONAL-GROSS-MONTHLY-AT.
121300     MOVE PS-NET-MTH-AT   TO PERSONAL-NET-MONTHLY-AT.
121400     MOVE PS-TAX-MTH-AT   TO PERSONAL-TAX-MONTHLY-AT.
121500     MOVE WD-YEARS            TO WITHDRAWAL-YEARS.
121600     MOVE ASSUMED-WITHDRAWAL-RT TO WITHDRAWAL-RETURN-RT.
121700     MOVE MONTHLY-DIFF-AT     TO MONTHLY-DIFFERENCE-AT.
121800     MOVE LIFETIME-SAVING-AT  TO LIFETIME-TAX-SAVING-AT.
121900     WRITE MONTHLY-WITHDRAWAL-RESULT.
122000 800-EXIT.
122100     EXIT.
122200*
122300*    810-WRITE-WDRAWAL-HEADING -- TITLE LINE ONLY.
122400 810-WRITE-WDRAWAL-HEADING.
122500     MOVE WDRAWAL-TITLE TO MONTHLY-WITHDRAWAL-RESULT.
122600     WRITE MONTHLY-WITHDRAWAL-RESULT.
122700*
122800*    820-COMPUTE-SUSTAINABLE-PMT -- PMT = B*M/(1-(1+M)**-T);
122900*    M=0 => B/T; B<=0 OR YEARS<=0 => 0.  APPLIED TO THE
123000*    PROVIDENT BALANCE HERE; THE PERSONAL BALANCE IS HANDLED IN
123100*    825-COMPUTE-PERSONAL-MONTHLY SO THE GAIN RATIO CAN BE
123200*    APPLIED TO THE SAME SUSTAINABLE PAYMENT.
123300*
123400 820-COMPUTE-SUSTAINABLE-PMT.
123500*        NOTHING TO WITHDRAW -- NO YEARS LEFT OR NO BALANCE GREW.
123600     IF WD-YEARS NOT > 0 OR PF-GROSS-AT NOT > 0
123700         MOVE 0 TO PF-GROSS-MTH-AT
123800     ELSE
123900         IF WD-MONTHLY-RATE = 0
124000             COMPUTE PF-GROSS-MTH-AT ROUNDED =
124100                 PF-GROSS-AT / WD-MONTHS
124200         ELSE
124300*        SUSTAINABLE PAYMENT FORMULA: PMT = B * M / (1 - (1+M)**-T),
124400*        WHERE B IS THE BALANCE, M THE MONTHLY RATE, T THE MONTHS.
124500             COMPUTE WD-BASE = 1 + WD-MONTHLY-RATE
124600             COMPUTE WD-POWER =
124700                 WD-BASE ** (WD-MONTHS * -1)
124800*
124900             COMPUTE WD-DENOMINATOR = 1 - WD-POWER
125000             COMPUTE PF-GROSS-MTH-AT ROUNDED =
125100                 PF-GROSS-AT * WD-MONTHLY-RATE
125200                     / WD-DENOMINATOR
125300         END-IF
125400     END-IF.
125500 820-EXIT.
125600     EXIT.
125700*
125800*    822-COMPUTE-PROVIDENT-MONTHLY-TAX -- TAX-FREE WHEN THE RUN
125900*    IS IN ANNUITY MODE AND THE RETIREMENT AGE IS 60 OR OVER
126000*    (SAME ANNUITY EXEMPTION AS 330-COMPUTE-PROVIDENT-TAX);
126100*    OTHERWISE THE GAIN SLICE OF EACH WITHDRAWAL IS TAXED AT
126200*    THE CAPITAL GAINS RATE, SAME AS THE PERSONAL ACCOUNT.
126300*
126400 822-COMPUTE-PROVIDENT-MONTHLY-TAX.
126500*        SAME ANNUITY EXEMPTION TEST AS 330 -- NO GAIN RATIO NEEDED
126600*        WHEN THE WITHDRAWAL ITSELF IS TAX-FREE.
126700     IF WITHDRAWAL-MODE-ANNUITY AND RETIREMENT-AGE NOT < 60
126800         MOVE 0 TO PF-TAX-MTH-AT
126900         MOVE PF-GROSS-MTH-AT TO PF-NET-MTH-AT
127000     ELSE
127100*        GAIN RATIO -- WHAT FRACTION OF THE BALANCE IS UNTAXED
127200*        CONTRIBUTIONS VERSUS TAXABLE GAIN; APPLIED TO EACH
127300*        WITHDRAWAL SO THE SAME SPLIT HOLDS ACROSS THE WHOLE PAYOUT.
127400         IF PF-GROSS-AT NOT > 0
127500             MOVE 0 TO PF-GAIN-RATIO-RT
127600         ELSE
127700             COMPUTE PF-GAIN-RATIO-RT ROUNDED =
127800                 (PF-GROSS-AT - PF-CONTRIB-AT)
127900                     / PF-GROSS-AT
128000         END-IF
128100*
128200         COMPUTE PF-TAX-MTH-AT ROUNDED =
128300             PF-GROSS-MTH-AT * PF-GAIN-RATIO-RT
128400                 * CAP-GAINS-TAX-RT
128500         COMPUTE PF-NET-MTH-AT =
128600             PF-GROSS-MTH-AT - PF-TAX-MTH-AT
128700     END-IF.
128800 822-EXIT.
128900     EXIT.
129000*
129100*    825-COMPUTE-PERSONAL-MONTHLY -- SAME PMT FORMULA ON THE
129200*    PERSONAL BALANCE, THEN TAXES THE GAIN SLICE OF EACH
129300*    WITHDRAWAL AT THE CAPITAL GAINS RATE.
129400*
129500 825-COMPUTE-PERSONAL-MONTHLY.
129600     IF WD-YEARS NOT > 0 OR PS-GROSS-AT NOT > 0
129700         MOVE 0 TO PS-GROSS-MTH-AT
129800     ELSE
129900*        SAME SUSTAINABLE-PAYMENT FORMULA AS 820, APPLIED TO THE
130000*        PERSONAL ACCOUNT'S GROWN BALANCE.
130100*        ZERO-RATE SPECIAL CASE, SAME AS 820.
130200         IF WD-MONTHLY-RATE = 0
130300             COMPUTE PS-GROSS-MTH-AT ROUNDED =
130400                 PS-GROSS-AT / WD-MONTHS
130500         ELSE
130600             COMPUTE WD-BASE = 1 + WD-MONTHLY-RATE
130700             COMPUTE WD-POWER =
130800*
130900                 WD-BASE ** (WD-MONTHS * -1)
131000             COMPUTE WD-DENOMINATOR = 1 - WD-POWER
131100             COMPUTE PS-GROSS-MTH-AT ROUNDED =
131200                 PS-GROSS-AT * WD-MONTHLY-RATE
131300                     / WD-DENOMINATOR
131400         END-IF
131500     END-IF.
131600*        GAIN RATIO AND TAX, SAME METHOD AS 822 BUT THE PERSONAL
131700*        ACCOUNT GETS NO ANNUITY EXEMPTION CHECK.
131800     IF PS-GROSS-AT NOT > 0
131900         MOVE 0 TO PS-GAIN-RATIO-RT
132000     ELSE
132100         COMPUTE PS-GAIN-RATIO-RT ROUNDED =
132200             (PS-GROSS-AT - PS-CONTRIB-AT)
132300                 / PS-GROSS-AT
132400     END-IF.
132500*
132600     COMPUTE PS-TAX-MTH-AT ROUNDED =
132700         PS-GROSS-MTH-AT * PS-GAIN-RATIO-RT
132800             * CAP-GAINS-TAX-RT.
132900     COMPUTE PS-NET-MTH-AT =
133000         PS-GROSS-MTH-AT - PS-TAX-MTH-AT.
133100 825-EXIT.
133200     EXIT.
133300*
133400******************************************************************
133500*    900-CLOSE-FILES                                            *
133600******************************************************************
133700*    900-CLOSE-FILES -- CLOSES ALL SIX FILES IN THE SAME ORDER
133800*    THEY WERE OPENED BY 110.
133900 900-CLOSE-FILES.
134000     CLOSE PARAMETER-FILE.
134100     CLOSE AGE-COMPARISON-FILE.
134200     CLOSE YEARLY-GROWTH-FILE.
134300     CLOSE TAX-BREAKDOWN-FILE.
134400     CLOSE SENSITIVITY-FILE.
134500     CLOSE WITHDRAWAL-FILE.
