000100******************************************************************
000200* IVPF.SENS05 -- SENSITIVITY MATRIX RECORD                       *
000300*                                                                *
000400* U5 BUILDS 35 SENSITIVITY-CELL-AREA OCCURRENCES (7 RETURN       *
000500* RATES BY 5 INFLATION RATES).  THE SAME BYTES ARE ALSO USED TO  *
000600* LAY OUT A PRINTED MATRIX ROW (ONE RETURN RATE, 5 CROSSOVER     *
000700* AGES) AND THE COLUMN-HEADING LINE FOR THE SENSRPT REPORT.      *
000800******************************************************************
000900 01  SENSITIVITY-MATRIX-CELL.
001000     05  SENS-RECORD-TYPE-CD           PIC X(1).
001100         88  SENS-RECORD-HEADING           VALUE 'H'.
001200         88  SENS-RECORD-ROW               VALUE 'R'.
001300         88  SENS-RECORD-CELL              VALUE 'C'.
001400     05  SENSITIVITY-CELL-AREA.
001500         10  RETURN-RATE-TESTED-RT     PIC V9(5).
001600         10  INFLATION-RATE-TESTED-RT  PIC V9(5).
001700         10  CROSSOVER-AGE-FOUND       PIC 9(2).
001800         10  CROSSOVER-NEVER-CD        PIC X(1).
001900             88  CROSSOVER-NEVER-FOUND     VALUE 'Y'.
002000             88  CROSSOVER-WAS-FOUND       VALUE 'N'.
002100         10  ADVANTAGE-AT-30-AT        PIC S9(9)V99.
002200         10  FILLER                    PIC X(75).
002300     05  SENSITIVITY-MATRIX-ROW REDEFINES
002400             SENSITIVITY-CELL-AREA.
002500         10  ROW-RETURN-RATE-RT        PIC V9(5).
002600         10  ROW-CROSSOVER-AGE         PIC 9(2)
002700                                        OCCURS 5 TIMES.
002800         10  ROW-CROSSOVER-NEVER-CD    PIC X(1)
002900                                        OCCURS 5 TIMES.
003000         10  FILLER                    PIC X(79).
003100     05  SENSITIVITY-MATRIX-HEADING REDEFINES
003200             SENSITIVITY-CELL-AREA.
003300         10  HEADING-LABEL-TEXT        PIC X(20).
003400         10  HEADING-INFLATION-RT      PIC V9(5)
003500                                        OCCURS 5 TIMES.
003600         10  FILLER                    PIC X(54).
