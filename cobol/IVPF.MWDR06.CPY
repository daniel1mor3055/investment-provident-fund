000100******************************************************************
000200* IVPF.MWDR06 -- MONTHLY WITHDRAWAL COMPARISON RECORD            *
000300*                                                                *
000400* U6 BUILDS ONE MAIN RECORD PER RUN HOLDING BOTH VEHICLES SIDE   *
000500* BY SIDE -- THE COMPARISON IS THE DELIVERABLE, NOT A PER-       *
000600* VEHICLE BREAKOUT -- AND WRITES IT ONCE TO THE WDRAWAL REPORT.  *
000700******************************************************************
000800 01  MONTHLY-WITHDRAWAL-RESULT.
000900     05  WITHDRAWAL-RESULT-TYPE-CD     PIC X(1).
001000         88  WITHDRAWAL-RESULT-HEADING    VALUE 'H'.
001100         88  WITHDRAWAL-RESULT-MAIN        VALUE 'M'.
001200     05  WITHDRAWAL-DETAIL-AREA.
001300         10  PROVIDENT-BALANCE-AT      PIC 9(9)V99.
001400         10  PROVIDENT-CONTRIB-AT      PIC 9(9)V99.
001500         10  PROVIDENT-GROSS-MONTHLY-AT PIC 9(7)V99.
001600         10  PROVIDENT-NET-MONTHLY-AT  PIC 9(7)V99.
001700         10  PERSONAL-BALANCE-AT       PIC 9(9)V99.
001800         10  PERSONAL-CONTRIB-AT       PIC 9(9)V99.
001900         10  PERSONAL-GROSS-MONTHLY-AT PIC 9(7)V99.
002000         10  PERSONAL-NET-MONTHLY-AT   PIC 9(7)V99.
002100         10  PERSONAL-TAX-MONTHLY-AT   PIC 9(7)V99.
002200         10  WITHDRAWAL-YEARS          PIC 9(3).
002300         10  WITHDRAWAL-RETURN-RT      PIC V9(5).
002400         10  MONTHLY-DIFFERENCE-AT     PIC S9(7)V99.
002500         10  LIFETIME-TAX-SAVING-AT    PIC S9(9)V99.
002600         10  FILLER                    PIC X(32).
